000100******************************************************************        
000200* TOOL RENTAL CHECKOUT (TRC) SYSTEM                              *        
000300* YARDSTICK TOOL RENTAL CO.                                      *        
000400*                                                                *        
000500* ERROR WORK AREA - VALIDATION REJECTIONS                        *        
000600******************************************************************        
000700                                                                          
000800 77  WS-TRC-ERROR-LENGTH      PIC S9(4)   COMP   VALUE +720.              
000900                                                                          
001000                                                                          
001100 01  WS-TRC-ERROR-TYPE.                                                   
001200    05  WTE-ERROR-TYPE         PIC X(2)     VALUE SPACES.                 
001300        88  TRC-MISSING-TOOL-CODE       VALUE '01'.                       
001400        88  TRC-MISSING-CHKOUT-DATE     VALUE '02'.                       
001500        88  TRC-INVALID-RENTAL-DAYS     VALUE '03'.                       
001600        88  TRC-DISCOUNT-OUT-OF-RANGE   VALUE '04'.                       
001700        88  TRC-UNKNOWN-TOOL-CODE       VALUE '05'.                       
001800        88  TRC-NEG-CHARGEABLE-DAYS     VALUE '06'.                       
001900                                                                          
002000******************************************************************        
002100*    TRC FORMATTED ERROR LINES                                  *         
002200******************************************************************        
002300                                                                          
002400 01  WS-TRC-ERROR-AREA.                                                   
002500    05  WTEA-ERROR-01         PIC X(80)    VALUE ALL '*'.                 
002600    05  WTEA-ERROR-02.                                                    
002700        10 FILLER               PIC X(01)    VALUE '*'.                   
002800        10 FILLER               PIC X(78)    VALUE SPACES.                
002900        10 FILLER               PIC X(01)    VALUE '*'.                   
003000    05  WTEA-ERROR-03.                                                    
003100        10 FILLER               PIC X(01)    VALUE '*'.                   
003200        10 FILLER               PIC X(78)    VALUE                        
003300            '   TOOL RENTAL CHECKOUT REQUEST REJECTED  '.                 
003400        10 FILLER               PIC X(01)    VALUE '*'.                   
003500    05  WTEA-ERROR-04.                                                    
003600        10 FILLER               PIC X(01)    VALUE '*'.                   
003700        10 FILLER               PIC X(78)    VALUE SPACES.                
003800        10 FILLER               PIC X(01)    VALUE '*'.                   
003900    05  WTEA-ERROR-05         PIC X(80)    VALUE ALL '*'.                 
004000    05  WTEA-ERROR-06.                                                    
004100        10 FILLER               PIC X(01)    VALUE '*'.                   
004200        10 WTEA-ERROR-06-TEXT   PIC X(78)    VALUE SPACES.                
004300        10 FILLER               PIC X(01)    VALUE '*'.                   
004400    05  WTEA-ERROR-07.                                                    
004500        10 FILLER               PIC X(01)    VALUE '*'.                   
004600        10 WTEA-ERROR-07-TEXT   PIC X(78)    VALUE SPACES.                
004700        10 FILLER               PIC X(01)    VALUE '*'.                   
004800    05  WTEA-ERROR-08.                                                    
004900        10 FILLER               PIC X(01)    VALUE '*'.                   
005000        10 FILLER               PIC X(78)    VALUE SPACES.                
005100        10 FILLER               PIC X(01)    VALUE '*'.                   
005200    05  WTEA-ERROR-09         PIC X(80)    VALUE ALL '*'.                 
005300 EJECT                                                                    
