000100******************************************************************        
000200* TOOL RENTAL CHECKOUT (TRC) SYSTEM                              *        
000300* YARDSTICK TOOL RENTAL CO.                                      *        
000400*                                                                *        
000500* CHECKOUT-REQUEST RECORD - ONE TRANSACTION PER RECORD, READ     *        
000600* BY THE BATCH-MODE TEST DRIVER FROM A FIXED-LENGTH CARD FILE.   *        
000700*                                                                *        
000800* 1987-01-09 RBW  ORIGINAL LAYOUT.                               *        
000900******************************************************************        
001000                                                                          
001100 01  CHECKOUT-REQUEST-RECORD.                                             
001200    05  CRR-TOOL-CODE           PIC X(4).                                 
001300    05  CRR-CHECKOUT-DATE       PIC 9(8).                                 
001400    05  CRR-RENTAL-DAYS         PIC 9(3).                                 
001500    05  CRR-DISCOUNT-PCT        PIC 9(3).                                 
001600    05  FILLER                 PIC X(62).                                 
