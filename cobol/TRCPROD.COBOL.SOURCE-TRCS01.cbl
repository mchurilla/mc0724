000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRCS01.                                                      
000300 AUTHOR. R B WALLIS.                                                      
000400 INSTALLATION. YARDSTICK TOOL RENTAL - EDP.                               
000500 DATE-WRITTEN. 01/09/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - SEE STANDARDS MANUAL.                   
000800******************************************************************        
000900*           TOOL RENTAL CHECKOUT (TRC) SYSTEM                   *         
001000*                YARDSTICK TOOL RENTAL CO.                      *         
001100*                                                               *         
001200* PROGRAM :   TRCS01                                            *         
001300* TRANS   :   N/A                                               *         
001400* MAPSET  :   N/A                                               *         
001500*                                                               *         
001600* FUNCTION:   CALLED SUBROUTINE.  GIVEN A CHECKOUT DATE, A      *         
001700*             RENTAL DURATION IN DAYS, AND A TOOL TYPE'S        *         
001800*             WEEKDAY/WEEKEND/HOLIDAY CHARGE FLAGS, RETURNS     *         
001900*             THE DUE DATE AND THE NUMBER OF DAYS THAT ARE      *         
002000*             ACTUALLY CHARGEABLE.  WALKS THE RENTAL PERIOD     *         
002100*             ONE CALENDAR DAY AT A TIME STARTING THE DAY       *         
002200*             AFTER CHECKOUT.                                   *         
002300*                                                               *         
002400* FILES   :   NONE                                              *         
002500*                                                               *         
002600*                                                               *         
002700* TRANSACTIONS GENERATED: N/A                                   *         
002800*                                                               *         
002900* PFKEYS  :   N/A - CALLED SUBROUTINE, NO ONLINE TRANSACTION    *         
003000*                                                               *         
003100*                                                               *         
003200******************************************************************        
003300*             PROGRAM CHANGE LOG                                *         
003400*             -------------------                               *         
003500*                                                               *         
003600*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003700*  --------   --------------------  --------------------------  *         
003800*                                                               *         
003900*  01/09/87   R B WALLIS            ORIGINAL PROGRAM.  SUPPORTS *         
004000*                                   THE NEW COUNTER CHECKOUT    *         
004100*                                   SCREENS FOR DAILY-RATE TOOLS*         
004200*                                                               *         
004300*  11/04/98   R B WALLIS            TKT#1187 - ADDED THE LABOR  *         
004400*                                   DAY AND INDEPENDENCE DAY    *         
004500*                                   FREE-DAY RULES REQUESTED BY *         
004600*                                   THE COUNTER STAFF.          *         
004700*                                                               *         
004800*  01/28/99   T M KOWALSKI          TKT#1344 - Y2K REMEDIATION. *         
004900*                                   ALL DATE FIELDS CONFIRMED   *         
005000*                                   4-DIGIT CENTURY.  CENTURY   *         
005100*                                   TEST IN THE LEAP-YEAR CHECK *         
005200*                                   VERIFIED AGAINST YEAR 2000. *         
005300*                                                               *         
005400*  04/17/03   T M KOWALSKI          TKT#2290 - DAY-OF-WEEK EPOCH*         
005500*                                   MOVED FROM 1/1/1900 TO      *         
005600*                                   1/1/2000 TO SHORTEN THE     *         
005700*                                   YEAR-ACCUMULATION LOOP.     *         
005800*                                                               *         
005900*  09/12/06   D L HARMON            TKT#3355 - CORRECTED THE    *         
006000*                                   INDEPENDENCE DAY TEST; A    *         
006100*                                   JULY 4TH FALLING ON A       *         
006200*                                   TUESDAY WAS BEING FLAGGED   *         
006300*                                   AS OBSERVED ON THE 5TH.     *         
006400*                                                               *         
006500*  06/30/11   D L HARMON            TKT#4417 - NO LOGIC CHANGE. *         
006600*                                   COMMENT CLEANUP FOR THE     *         
006700*                                   SOX DOCUMENTATION AUDIT.    *         
006800*                                                               *         
006900*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
007000******************************************************************        
007100                                                                          
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SOURCE-COMPUTER. IBM-370.                                                
007500 OBJECT-COMPUTER. IBM-370.                                                
007600 SPECIAL-NAMES.                                                           
007700    C01 IS TOP-OF-FORM.                                                   
007800                                                                          
007900 DATA DIVISION.                                                           
008000    EJECT                                                                 
008100 WORKING-STORAGE SECTION.                                                 
008200                                                                          
008300******************************************************************        
008400*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ETC.)          *         
008500******************************************************************        
008600 77  WS-DAY-COUNTER             PIC S9(4) COMP VALUE +0.                  
008700 77  WS-LOOP-YEAR               PIC S9(4) COMP VALUE +0.                  
008800 77  WS-MONTH-MAX               PIC S9(4) COMP VALUE +0.                  
008900                                                                          
009000******************************************************************        
009100*    SWITCHES                                                   *         
009200******************************************************************        
009300                                                                          
009400 01  WS-SWITCHES.                                                         
009500    05  WS-HOLIDAY-SW           PIC X     VALUE 'N'.                      
009600        88  WS-IS-HOLIDAY               VALUE 'Y'.                        
009700        88  WS-NOT-HOLIDAY              VALUE 'N'.                        
009800    05  WS-LEAP-SW              PIC X     VALUE 'N'.                      
009900        88  WS-LEAP-YEAR               VALUE 'Y'.                         
010000        88  WS-NOT-LEAP-YEAR           VALUE 'N'.                         
010100                                                                          
010200******************************************************************        
010300*    MISCELLANEOUS WORK FIELDS                                  *         
010400******************************************************************        
010500                                                                          
010600 01  WS-MISCELLANEOUS-FIELDS.                                             
010700    05  WS-YEARS                PIC S9(4)  VALUE +0  COMP.                
010800    05  WS-REMAIN                PIC S9(4)  VALUE +0  COMP.               
010900    05  WS-DOY                   PIC S9(3)  VALUE +0  COMP-3.             
011000    05  WS-DAYS-SINCE-EPOCH      PIC S9(7)  VALUE +0  COMP-3.             
011100    05  WS-TEMP                 PIC S9(7)  VALUE +0  COMP.                
011200    05  WS-CALC-YEAR             PIC 9(4)   VALUE ZEROES.                 
011300    05  WS-CALC-YEAR-R           REDEFINES WS-CALC-YEAR.                  
011400        10  WS-CY-CE              PIC 99.                                 
011500        10  WS-CY-YR              PIC 99.                                 
011600    05  WS-EPOCH-YEAR            PIC 9(4)   VALUE 2000.                   
011700    05  WS-WALK-YEAR             PIC 9(4)   VALUE ZEROES.                 
011800    05  WS-WALK-MONTH            PIC 99     VALUE ZEROES.                 
011900    05  WS-WALK-DAY              PIC 99     VALUE ZEROES.                 
012000    05  WS-WALK-DOW              PIC 9(1)   VALUE ZEROES.                 
012100                                                                          
012200 01  WS-YEAR-TABLE.                                                       
012300    07  FILLER                 PIC 9(3)  VALUE 0.                         
012400    07  FILLER                 PIC 9(3)  VALUE 31.                        
012500    07  FILLER                 PIC 9(3)  VALUE 59.                        
012600    07  FILLER                 PIC 9(3)  VALUE 90.                        
012700    07  FILLER                 PIC 9(3)  VALUE 120.                       
012800    07  FILLER                 PIC 9(3)  VALUE 151.                       
012900    07  FILLER                 PIC 9(3)  VALUE 181.                       
013000    07  FILLER                 PIC 9(3)  VALUE 212.                       
013100    07  FILLER                 PIC 9(3)  VALUE 243.                       
013200    07  FILLER                 PIC 9(3)  VALUE 273.                       
013300    07  FILLER                 PIC 9(3)  VALUE 304.                       
013400    07  FILLER                 PIC 9(3)  VALUE 334.                       
013500 01  FILLER                   REDEFINES WS-YEAR-TABLE.                    
013600    07  WS-DAYS                OCCURS 12 TIMES PIC 9(3).                  
013700                                                                          
013800 01  WS-LEAP-YEAR-TABLE.                                                  
013900    07  FILLER                 PIC 9(3)  VALUE 0.                         
014000    07  FILLER                 PIC 9(3)  VALUE 31.                        
014100    07  FILLER                 PIC 9(3)  VALUE 60.                        
014200    07  FILLER                 PIC 9(3)  VALUE 91.                        
014300    07  FILLER                 PIC 9(3)  VALUE 121.                       
014400    07  FILLER                 PIC 9(3)  VALUE 152.                       
014500    07  FILLER                 PIC 9(3)  VALUE 182.                       
014600    07  FILLER                 PIC 9(3)  VALUE 213.                       
014700    07  FILLER                 PIC 9(3)  VALUE 244.                       
014800    07  FILLER                 PIC 9(3)  VALUE 274.                       
014900    07  FILLER                 PIC 9(3)  VALUE 305.                       
015000    07  FILLER                 PIC 9(3)  VALUE 335.                       
015100 01  FILLER                   REDEFINES WS-LEAP-YEAR-TABLE.               
015200    07  WS-LEAP-DAYS           OCCURS 12 TIMES PIC 9(3).                  
015300    EJECT                                                                 
015400                                                                          
015500******************************************************************        
015600*    DAYS-IN-MONTH TABLE FOR THE DAILY CALENDAR WALK            *         
015700******************************************************************        
015800                                                                          
015900 01  WS-MONTH-LENGTH-TABLE.                                               
016000    07  FILLER                 PIC 9(2)  VALUE 31.                        
016100    07  FILLER                 PIC 9(2)  VALUE 28.                        
016200    07  FILLER                 PIC 9(2)  VALUE 31.                        
016300    07  FILLER                 PIC 9(2)  VALUE 30.                        
016400    07  FILLER                 PIC 9(2)  VALUE 31.                        
016500    07  FILLER                 PIC 9(2)  VALUE 30.                        
016600    07  FILLER                 PIC 9(2)  VALUE 31.                        
016700    07  FILLER                 PIC 9(2)  VALUE 31.                        
016800    07  FILLER                 PIC 9(2)  VALUE 30.                        
016900    07  FILLER                 PIC 9(2)  VALUE 31.                        
017000    07  FILLER                 PIC 9(2)  VALUE 30.                        
017100    07  FILLER                 PIC 9(2)  VALUE 31.                        
017200 01  FILLER                   REDEFINES WS-MONTH-LENGTH-TABLE.            
017300    07  WS-MONTH-LENGTH        OCCURS 12 TIMES PIC 9(2).                  
017400    EJECT                                                                 
017500                                                                          
017600******************************************************************        
017700*    SUBROUTINE PARAMETER / WORK AREA                           *         
017800******************************************************************        
017900                                                                          
018000    COPY TRCS01CY.                                                        
018100    EJECT                                                                 
018200                                                                          
018300******************************************************************        
018400*    L I N K A G E     S E C T I O N                            *         
018500******************************************************************        
018600                                                                          
018700 LINKAGE SECTION.                                                         
018800                                                                          
018900 01  LS-TRCS01-PARMS          PIC X(25).                                  
019000                                                                          
019100******************************************************************        
019200*    P R O C E D U R E    D I V I S I O N                       *         
019300******************************************************************        
019400                                                                          
019500 PROCEDURE DIVISION USING LS-TRCS01-PARMS.                                
019600                                                                          
019700******************************************************************        
019800*    PARAGRAPH:  P00000-MAINLINE                                *         
019900*    FUNCTION :  ENTRY, COMPUTES DUE DATE AND CHARGEABLE DAYS.  *         
020000*    CALLED BY:  NONE                                           *         
020100******************************************************************        
020200                                                                          
020300 P00000-MAINLINE.                                                         
020400                                                                          
020500    MOVE LS-TRCS01-PARMS       TO TRCS01-PARMS.                           
020600    MOVE ZEROES                TO TRCS01-CHARGEABLE-DAYS                  
020700                                   TRCS01-RETURN-CODE.                    
020800                                                                          
020900    MOVE TRCS01-CD-YEAR        TO WS-WALK-YEAR.                           
021000    MOVE TRCS01-CD-MONTH       TO WS-WALK-MONTH.                          
021100    MOVE TRCS01-CD-DAY         TO WS-WALK-DAY.                            
021200                                                                          
021300    PERFORM P10000-ADVANCE-DAY THRU P10000-EXIT.                          
021400    PERFORM P20000-COMPUTE-DOW THRU P20000-EXIT.                          
021500                                                                          
021600    PERFORM P30000-WALK-DAY    THRU P30000-EXIT                           
021700        VARYING WS-DAY-COUNTER FROM 1 BY 1                                
021800        UNTIL WS-DAY-COUNTER > TRCS01-RENTAL-DAYS.                        
021900                                                                          
022000    MOVE WS-WALK-YEAR          TO TRCS01-DD-YEAR.                         
022100    MOVE WS-WALK-MONTH         TO TRCS01-DD-MONTH.                        
022200    MOVE WS-WALK-DAY           TO TRCS01-DD-DAY.                          
022300                                                                          
022400    IF TRCS01-CHARGEABLE-DAYS  < ZERO                                     
022500        MOVE 4 TO TRCS01-RETURN-CODE                                      
022600    ELSE                                                                  
022700        MOVE 0 TO TRCS01-RETURN-CODE.                                     
022800                                                                          
022900    MOVE TRCS01-PARMS          TO LS-TRCS01-PARMS.                        
023000                                                                          
023100    GOBACK.                                                               
023200                                                                          
023300 P00000-EXIT.                                                             
023400    EXIT.                                                                 
023500    EJECT                                                                 
023600                                                                          
023700******************************************************************        
023800*    PARAGRAPH:  P10000-ADVANCE-DAY                             *         
023900*    FUNCTION :  ADD ONE CALENDAR DAY TO WS-WALK-DATE, ROLLING  *         
024000*                OVER THE MONTH AND YEAR AS NEEDED.  LEAP       *         
024100*                FEBRUARY IS HONORED.                           *         
024200*    CALLED BY:  P00000-MAINLINE, P30000-WALK-DAY               *         
024300******************************************************************        
024400                                                                          
024500 P10000-ADVANCE-DAY.                                                      
024600                                                                          
024700    ADD 1 TO WS-WALK-DAY.                                                 
024800    MOVE WS-WALK-YEAR TO WS-CALC-YEAR.                                    
024900    PERFORM P50000-LEAP-TEST   THRU P50000-EXIT.                          
025000    MOVE WS-MONTH-LENGTH(WS-WALK-MONTH) TO WS-MONTH-MAX.                  
025100    IF WS-WALK-MONTH = 2 AND WS-LEAP-YEAR                                 
025200        MOVE 29 TO WS-MONTH-MAX.                                          
025300                                                                          
025400    IF WS-WALK-DAY NOT > WS-MONTH-MAX                                     
025500        GO TO P10000-EXIT.                                                
025600                                                                          
025700    MOVE 1 TO WS-WALK-DAY.                                                
025800    ADD 1 TO WS-WALK-MONTH.                                               
025900    IF WS-WALK-MONTH NOT > 12                                             
026000        GO TO P10000-EXIT.                                                
026100                                                                          
026200    MOVE 1 TO WS-WALK-MONTH.                                              
026300    ADD 1 TO WS-WALK-YEAR.                                                
026400                                                                          
026500 P10000-EXIT.                                                             
026600    EXIT.                                                                 
026700    EJECT                                                                 
026800                                                                          
026900******************************************************************        
027000*    PARAGRAPH:  P20000-COMPUTE-DOW                             *         
027100*    FUNCTION :  COMPUTE THE DAY-OF-WEEK CODE FOR WS-WALK-DATE. *         
027200*                CODE 1=SUNDAY ... 7=SATURDAY.  DISTANCE IS     *         
027300*                MEASURED IN WHOLE DAYS FROM 01/01/2000, WHICH  *         
027400*                WAS A SATURDAY (CODE 7).                       *         
027500*    CALLED BY:  P00000-MAINLINE                                *         
027600******************************************************************        
027700                                                                          
027800 P20000-COMPUTE-DOW.                                                      
027900                                                                          
028000    MOVE WS-WALK-YEAR TO WS-CALC-YEAR.                                    
028100    PERFORM P50000-LEAP-TEST   THRU P50000-EXIT.                          
028200    IF WS-LEAP-YEAR                                                       
028300        MOVE WS-LEAP-DAYS(WS-WALK-MONTH) TO WS-DOY                        
028400    ELSE                                                                  
028500        MOVE WS-DAYS(WS-WALK-MONTH)      TO WS-DOY.                       
028600    ADD WS-WALK-DAY TO WS-DOY.                                            
028700                                                                          
028800    MOVE ZEROS TO WS-DAYS-SINCE-EPOCH.                                    
028900    MOVE WS-EPOCH-YEAR TO WS-LOOP-YEAR.                                   
029000                                                                          
029100    PERFORM P25000-ADD-YEAR-DAYS THRU P25000-EXIT                         
029200        UNTIL WS-LOOP-YEAR NOT < WS-WALK-YEAR.                            
029300                                                                          
029400    ADD WS-DOY TO WS-DAYS-SINCE-EPOCH.                                    
029500    SUBTRACT 1 FROM WS-DAYS-SINCE-EPOCH.                                  
029600                                                                          
029700    COMPUTE WS-TEMP = WS-DAYS-SINCE-EPOCH + 6.                            
029800    DIVIDE WS-TEMP BY 7 GIVING WS-YEARS REMAINDER WS-REMAIN.              
029900    ADD 1 TO WS-REMAIN GIVING WS-WALK-DOW.                                
030000                                                                          
030100 P20000-EXIT.                                                             
030200    EXIT.                                                                 
030300    EJECT                                                                 
030400                                                                          
030500******************************************************************        
030600*    PARAGRAPH:  P25000-ADD-YEAR-DAYS                           *         
030700*    FUNCTION :  ACCUMULATE 365 OR 366 DAYS FOR EACH WHOLE YEAR *         
030800*                BETWEEN THE EPOCH YEAR AND THE WALK YEAR.      *         
030900*    CALLED BY:  P20000-COMPUTE-DOW                             *         
031000******************************************************************        
031100                                                                          
031200 P25000-ADD-YEAR-DAYS.                                                    
031300                                                                          
031400    MOVE WS-LOOP-YEAR TO WS-CALC-YEAR.                                    
031500    PERFORM P50000-LEAP-TEST   THRU P50000-EXIT.                          
031600    IF WS-LEAP-YEAR                                                       
031700        ADD 366 TO WS-DAYS-SINCE-EPOCH                                    
031800    ELSE                                                                  
031900        ADD 365 TO WS-DAYS-SINCE-EPOCH.                                   
032000    ADD 1 TO WS-LOOP-YEAR.                                                
032100                                                                          
032200 P25000-EXIT.                                                             
032300    EXIT.                                                                 
032400    EJECT                                                                 
032500                                                                          
032600******************************************************************        
032700*    PARAGRAPH:  P30000-WALK-DAY                                *         
032800*    FUNCTION :  EVALUATE ONE DAY OF THE RENTAL PERIOD, ADD TO  *         
032900*                CHARGEABLE-DAYS IF THE DAY IS NOT FREE FOR     *         
033000*                THE TOOL TYPE, THEN STEP TO THE NEXT DAY.      *         
033100*    CALLED BY:  P00000-MAINLINE                                *         
033200******************************************************************        
033300                                                                          
033400 P30000-WALK-DAY.                                                         
033500                                                                          
033600    PERFORM P40000-CHECK-HOLIDAY THRU P40000-EXIT.                        
033700                                                                          
033800    IF WS-IS-HOLIDAY                                                      
033900        IF TRCS01-HOLIDAY-FLAG = 'Y'                                      
034000            ADD 1 TO TRCS01-CHARGEABLE-DAYS                               
034100        END-IF                                                            
034200    ELSE                                                                  
034300        IF WS-WALK-DOW = 1 OR WS-WALK-DOW = 7                             
034400            IF TRCS01-WEEKEND-FLAG = 'Y'                                  
034500                ADD 1 TO TRCS01-CHARGEABLE-DAYS                           
034600            END-IF                                                        
034700        ELSE                                                              
034800            IF TRCS01-WEEKDAY-FLAG = 'Y'                                  
034900                ADD 1 TO TRCS01-CHARGEABLE-DAYS                           
035000            END-IF                                                        
035100        END-IF                                                            
035200    END-IF.                                                               
035300                                                                          
035400    IF WS-DAY-COUNTER < TRCS01-RENTAL-DAYS                                
035500        PERFORM P10000-ADVANCE-DAY THRU P10000-EXIT                       
035600        ADD 1 TO WS-WALK-DOW                                              
035700        IF WS-WALK-DOW > 7                                                
035800            MOVE 1 TO WS-WALK-DOW.                                        
035900                                                                          
036000 P30000-EXIT.                                                             
036100    EXIT.                                                                 
036200    EJECT                                                                 
036300                                                                          
036400******************************************************************        
036500*    PARAGRAPH:  P40000-CHECK-HOLIDAY                           *         
036600*    FUNCTION :  SET WS-HOLIDAY-SW FOR THE OBSERVED LABOR DAY   *         
036700*                OR OBSERVED INDEPENDENCE DAY RULES.            *         
036800*    CALLED BY:  P30000-WALK-DAY                                *         
036900******************************************************************        
037000                                                                          
037100 P40000-CHECK-HOLIDAY.                                                    
037200                                                                          
037300    MOVE 'N' TO WS-HOLIDAY-SW.                                            
037400                                                                          
037500    IF WS-WALK-MONTH = 9 AND WS-WALK-DOW = 2                              
037600                         AND WS-WALK-DAY NOT > 7                          
037700        MOVE 'Y' TO WS-HOLIDAY-SW                                         
037800        GO TO P40000-EXIT.                                                
037900                                                                          
038000    IF WS-WALK-MONTH NOT = 7                                              
038100        GO TO P40000-EXIT.                                                
038200                                                                          
038300*   JULY 4TH OBSERVED ON THE 3RD IF THE 4TH IS A SATURDAY,                
038400*   ON THE 5TH IF THE 4TH IS A SUNDAY, OTHERWISE ON THE 4TH.              
038500                                                                          
038600    IF WS-WALK-DAY = 3 AND WS-WALK-DOW = 6                                
038700        MOVE 'Y' TO WS-HOLIDAY-SW                                         
038800        GO TO P40000-EXIT.                                                
038900                                                                          
039000    IF WS-WALK-DAY = 4 AND WS-WALK-DOW NOT = 1                            
039100                         AND WS-WALK-DOW NOT = 7                          
039200        MOVE 'Y' TO WS-HOLIDAY-SW                                         
039300        GO TO P40000-EXIT.                                                
039400                                                                          
039500    IF WS-WALK-DAY = 5 AND WS-WALK-DOW = 2                                
039600        MOVE 'Y' TO WS-HOLIDAY-SW.                                        
039700                                                                          
039800 P40000-EXIT.                                                             
039900    EXIT.                                                                 
040000    EJECT                                                                 
040100                                                                          
040200******************************************************************        
040300*    PARAGRAPH:  P50000-LEAP-TEST                               *         
040400*    FUNCTION :  SET WS-LEAP-SW FOR THE YEAR IN WS-CALC-YEAR.   *         
040500*                CENTURY YEARS DIVIDE BY 400, ALL OTHERS BY 4.  *         
040600*    CALLED BY:  P10000-ADVANCE-DAY, P20000-COMPUTE-DOW,        *         
040700*                P25000-ADD-YEAR-DAYS                           *         
040800******************************************************************        
040900                                                                          
041000 P50000-LEAP-TEST.                                                        
041100                                                                          
041200    IF WS-CY-YR = 0                                                       
041300        DIVIDE WS-CALC-YEAR BY 400 GIVING WS-YEARS                        
041400                                   REMAINDER WS-REMAIN                    
041500    ELSE                                                                  
041600        DIVIDE WS-CALC-YEAR BY 4   GIVING WS-YEARS                        
041700                                   REMAINDER WS-REMAIN.                   
041800                                                                          
041900    IF WS-REMAIN = 0                                                      
042000        MOVE 'Y' TO WS-LEAP-SW                                            
042100    ELSE                                                                  
042200        MOVE 'N' TO WS-LEAP-SW.                                           
042300                                                                          
042400 P50000-EXIT.                                                             
042500    EXIT.                                                                 
042600    EJECT                                                                 
