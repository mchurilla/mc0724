000100******************************************************************        
000200* TOOL RENTAL CHECKOUT (TRC) SYSTEM                              *        
000300* YARDSTICK TOOL RENTAL CO.                                      *        
000400*                                                                *        
000500* TOOL-TYPE REFERENCE TABLE - DAILY CHARGE AND CHARGEABILITY     *        
000600* FLAGS BY TOOL TYPE.  LOADED INTO WORKING STORAGE AT PROGRAM    *        
000700* START, NO EXTERNAL FILE READ REQUIRED AT THIS VOLUME.          *        
000800*                                                                *        
000900* 1986-06-02 RBW  ORIGINAL TABLE - CHAINSAW, JACKHAMMER,         *        
001000*             LADDER ENTRIES PER THE RATE CARD.                  *        
001100* 2003-11-14 TMK  TKT#4471 - LADDER NOW CHARGES WEEKENDS PER     *        
001200*             REVISED RATE SCHEDULE FROM THE YARD.               *        
001300******************************************************************        
001400                                                                          
001500 77  TRCT-MAX-TYPES           PIC S9(3)   VALUE +3    COMP-3.             
001600                                                                          
001700 01  TRCT-TYPE-TABLE.                                                     
001800*   STRUCTURE = NAME, DAILY CHARGE, WEEKDAY/WEEKEND/HOLIDAY               
001900*   CHARGE FLAGS (Y/N)                                                    
002000    05  FILLER              PIC X(10)     VALUE 'CHAINSAW  '.             
002100    05  FILLER              PIC S9(3)V99  VALUE +1.49   COMP-3.           
002200    05  FILLER              PIC X(1)      VALUE 'Y'.                      
002300    05  FILLER              PIC X(1)      VALUE 'N'.                      
002400    05  FILLER              PIC X(1)      VALUE 'Y'.                      
002500    05  FILLER              PIC X(10)     VALUE 'JACKHAMMER'.             
002600    05  FILLER              PIC S9(3)V99  VALUE +2.99   COMP-3.           
002700    05  FILLER              PIC X(1)      VALUE 'Y'.                      
002800    05  FILLER              PIC X(1)      VALUE 'N'.                      
002900    05  FILLER              PIC X(1)      VALUE 'N'.                      
003000    05  FILLER              PIC X(10)     VALUE 'LADDER    '.             
003100    05  FILLER              PIC S9(3)V99  VALUE +1.99   COMP-3.           
003200    05  FILLER              PIC X(1)      VALUE 'Y'.                      
003300    05  FILLER              PIC X(1)      VALUE 'Y'.                      
003400    05  FILLER              PIC X(1)      VALUE 'N'.                      
003500                                                                          
003600*   REDEFINED TABLE FOR SEARCH ACCESS                                     
003700                                                                          
003800 01  TRCT-TYPE-TABLE-R        REDEFINES TRCT-TYPE-TABLE.                  
003900    05  TRCT-ENTRY            OCCURS 3 TIMES                              
004000                              INDEXED BY TRCT-IDX.                        
004100        10  TRCT-NAME          PIC X(10).                                 
004200        10  TRCT-DAILY-CHARGE  PIC S9(3)V99 COMP-3.                       
004300        10  TRCT-WEEKDAY-FLAG  PIC X(1).                                  
004400            88  TRCT-WEEKDAY-CHG  VALUE 'Y'.                              
004500        10  TRCT-WEEKEND-FLAG  PIC X(1).                                  
004600            88  TRCT-WEEKEND-CHG  VALUE 'Y'.                              
004700        10  TRCT-HOLIDAY-FLAG  PIC X(1).                                  
004800            88  TRCT-HOLIDAY-CHG  VALUE 'Y'.                              
004900 EJECT                                                                    
