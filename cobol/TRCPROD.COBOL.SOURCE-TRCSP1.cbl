000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRCSP1.                                                      
000300 AUTHOR. R B WALLIS.                                                      
000400 INSTALLATION. YARDSTICK TOOL RENTAL - EDP.                               
000500 DATE-WRITTEN. 01/09/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - SEE STANDARDS MANUAL.                   
000800******************************************************************        
000900*            TOOL RENTAL CHECKOUT (TRC) SYSTEM                  *         
001000*                 YARDSTICK TOOL RENTAL CO.                     *         
001100*                                                               *         
001200* PROGRAM :   TRCSP1                                            *         
001300* TRANS   :   N/A                                               *         
001400* MAPSET  :   N/A                                               *         
001500*                                                               *         
001600* FUNCTION:   RATING ENGINE.  VALIDATES A CHECKOUT REQUEST,     *         
001700*             LOOKS UP THE TOOL AND ITS DAILY CHARGE, CALLS     *         
001800*             TRCS01 TO GET THE DUE DATE AND CHARGEABLE DAY     *         
001900*             COUNT, AND COMPUTES THE PRE-DISCOUNT PRICE,       *         
002000*             DISCOUNT AMOUNT AND FINAL PRICE FOR THE RENTAL    *         
002100*             AGREEMENT.                                        *         
002200*                                                               *         
002300* FILES   :   NONE - TOOL TYPE AND RENTABLE TOOL DATA ARE       *         
002400*             CARRIED IN-STORAGE (SEE TRCTYPE, TRCTOOL).        *         
002500*                                                               *         
002600*                                                               *         
002700* TRANSACTIONS GENERATED: N/A                                   *         
002800*                                                               *         
002900* PFKEYS  :   N/A                                               *         
003000*                                                               *         
003100*                                                               *         
003200******************************************************************        
003300*             PROGRAM CHANGE LOG                                *         
003400*             -------------------                               *         
003500*                                                               *         
003600*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003700*  --------   --------------------  --------------------------  *         
003800*                                                               *         
003900*  01/09/87   R B WALLIS            ORIGINAL PROGRAM.  SUPPORTS *         
004000*                                   THE NEW COUNTER CHECKOUT    *         
004100*                                   SCREENS FOR DAILY-RATE TOOLS*         
004200*                                                               *         
004300*  11/18/98   R B WALLIS            TKT#1198 - DISCOUNT PERCENT *         
004400*                                   IS NOW VALIDATED 0 THRU 100 *         
004500*                                   BEFORE THE PRICE IS COMPUTED*         
004600*                                                               *         
004700*  01/28/99   T M KOWALSKI          TKT#1344 - Y2K REMEDIATION. *         
004800*                                   CHECKOUT DATE CONFIRMED     *         
004900*                                   4-DIGIT CENTURY ON ENTRY.   *         
005000*                                                               *         
005100*  04/17/03   T M KOWALSKI          TKT#2291 - REPLACED THE     *         
005200*                                   SEQUENTIAL TOOL LOOKUP WITH *         
005300*                                   SEARCH AGAINST THE INDEXED  *         
005400*                                   TRCR-ENTRY AND TRCT-ENTRY   *         
005500*                                   TABLES FOR PERFORMANCE.     *         
005600*                                                               *         
005700*  03/02/09   D L HARMON            TKT#5561 - PRE-DISCOUNT     *         
005800*                                   PRICE, DISCOUNT AMOUNT AND  *         
005900*                                   FINAL PRICE NOW COMPUTED    *         
006000*                                   ROUNDED PER FINANCE STANDARD*         
006100*                                   BULLETIN 09-02.             *         
006200*                                                               *         
006300*  06/30/11   D L HARMON            TKT#4417 - NO LOGIC CHANGE. *         
006400*                                   COMMENT CLEANUP FOR THE     *         
006500*                                   SOX DOCUMENTATION AUDIT.    *         
006600*                                                               *         
006700*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
006800******************************************************************        
006900                                                                          
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200 SOURCE-COMPUTER. IBM-370.                                                
007300 OBJECT-COMPUTER. IBM-370.                                                
007400 SPECIAL-NAMES.                                                           
007500    C01 IS TOP-OF-FORM.                                                   
007600                                                                          
007700 DATA DIVISION.                                                           
007800    EJECT                                                                 
007900 WORKING-STORAGE SECTION.                                                 
008000                                                                          
008100******************************************************************        
008200*    77 LEVEL DATA ITEMS  (SUBSCRIPTS, COUNTERS, ETC.)          *         
008300******************************************************************        
008400 77  WS-TOOL-SUB               PIC S9(4) COMP VALUE +0.                   
008500 77  WS-TYPE-SUB               PIC S9(4) COMP VALUE +0.                   
008600 77  WS-CALLS-MADE             PIC S9(4) COMP VALUE +0.                   
008700                                                                          
008800******************************************************************        
008900*    SWITCHES                                                   *         
009000******************************************************************        
009100 01  WS-SWITCHES.                                                         
009200    05  WS-TOOL-FOUND-SW         PIC X     VALUE 'N'.                     
009300        88  WS-TOOL-FOUND               VALUE 'Y'.                        
009400        88  WS-TOOL-NOT-FOUND           VALUE 'N'.                        
009500    05  WS-TYPE-FOUND-SW         PIC X     VALUE 'N'.                     
009600        88  WS-TYPE-FOUND               VALUE 'Y'.                        
009700        88  WS-TYPE-NOT-FOUND           VALUE 'N'.                        
009800                                                                          
009900******************************************************************        
010000*    WORKING FIELDS                                             *         
010100******************************************************************        
010200 01  WS-DAILY-CHARGE            PIC S9(3)V99   COMP-3 VALUE +0.           
010300 01  WS-WEEKDAY-FLAG            PIC X          VALUE SPACE.               
010400 01  WS-WEEKEND-FLAG            PIC X          VALUE SPACE.               
010500 01  WS-HOLIDAY-FLAG            PIC X          VALUE SPACE.               
010600                                                                          
010700 01  WS-CKO-DATE-GRP.                                                     
010800    05  WS-CKO-YEAR              PIC 9(4)       VALUE ZEROES.             
010900    05  FILLER                   REDEFINES WS-CKO-YEAR.                   
011000        07  WS-CKO-CE                PIC 99.                              
011100        07  WS-CKO-YR                PIC 99.                              
011200    05  WS-CKO-MONTH             PIC 99         VALUE ZEROES.             
011300    05  WS-CKO-DAY               PIC 99         VALUE ZEROES.             
011400 01  WS-CKO-DATE-R              REDEFINES WS-CKO-DATE-GRP                 
011500                                 PIC 9(8).                                
011600                                                                          
011700 01  WS-DUE-DATE-GRP.                                                     
011800    05  WS-DUE-YEAR              PIC 9(4)       VALUE ZEROES.             
011900    05  WS-DUE-MONTH             PIC 99         VALUE ZEROES.             
012000    05  WS-DUE-DAY               PIC 99         VALUE ZEROES.             
012100 01  WS-DUE-DATE-R              REDEFINES WS-DUE-DATE-GRP                 
012200                                 PIC 9(8).                                
012300                                                                          
012400*    TRCS01CY COPY GIVES US TRCS01-PARMS, THE STRUCTURED VIEW             
012500*    OF THE AREA WE PASS TO TRCS01 BY REFERENCE.                          
012600 COPY TRCS01CY.                                                           
012700    EJECT                                                                 
012800                                                                          
012900******************************************************************        
013000*    TOOL TYPE AND RENTABLE TOOL REFERENCE TABLES               *         
013100******************************************************************        
013200 COPY TRCTYPE.                                                            
013300 COPY TRCTOOL.                                                            
013400    EJECT                                                                 
013500                                                                          
013600 LINKAGE SECTION.                                                         
013700 COPY TRCCOMM.                                                            
013800                                                                          
013900 PROCEDURE DIVISION USING TRC-COMMAREA.                                   
014000                                                                          
014100 P00000-MAINLINE.                                                         
014200                                                                          
014300    PERFORM P10000-EDIT-REQUEST THRU P10000-EXIT.                         
014400                                                                          
014500    IF TRCC-REQUEST-OK                                                    
014600        PERFORM P20000-FIND-TOOL THRU P20000-EXIT.                        
014700                                                                          
014800    IF TRCC-REQUEST-OK                                                    
014900        PERFORM P30000-GET-DATES THRU P30000-EXIT.                        
015000                                                                          
015100    IF TRCC-REQUEST-OK                                                    
015200        PERFORM P40000-PRICE-AGREEMENT THRU P40000-EXIT.                  
015300                                                                          
015400    GOBACK.                                                               
015500                                                                          
015600 P10000-EDIT-REQUEST.                                                     
015700                                                                          
015800    MOVE '00'                TO TRCC-STATUS.                              
015900                                                                          
016000    IF TRCC-TOOL-CODE        = SPACES OR LOW-VALUE                        
016100        MOVE '01'            TO TRCC-STATUS                               
016200        GO TO P10000-EXIT.                                                
016300                                                                          
016400    IF TRCC-CHECKOUT-DATE    = ZEROES                                     
016500        MOVE '02'            TO TRCC-STATUS                               
016600        GO TO P10000-EXIT.                                                
016700                                                                          
016800    IF TRCC-RENTAL-DAYS      NOT > ZERO                                   
016900        MOVE '03'            TO TRCC-STATUS                               
017000        GO TO P10000-EXIT.                                                
017100                                                                          
017200    IF TRCC-DISCOUNT-PCT     < ZERO                                       
017300        MOVE '04'            TO TRCC-STATUS                               
017400        GO TO P10000-EXIT.                                                
017500                                                                          
017600    IF TRCC-DISCOUNT-PCT     > 100                                        
017700        MOVE '04'            TO TRCC-STATUS.                              
017800                                                                          
017900 P10000-EXIT.                                                             
018000    EXIT.                                                                 
018100                                                                          
018200 P20000-FIND-TOOL.                                                        
018300                                                                          
018400    SET WS-TOOL-NOT-FOUND     TO TRUE.                                    
018500    SET TRCR-IDX              TO 1.                                       
018600                                                                          
018700    SEARCH TRCR-ENTRY                                                     
018800        AT END                                                            
018900            MOVE '05'        TO TRCC-STATUS                               
019000            GO TO P20000-EXIT                                             
019100        WHEN TRCR-TOOL-CODE (TRCR-IDX) = TRCC-TOOL-CODE                   
019200            SET WS-TOOL-FOUND    TO TRUE                                  
019300            MOVE TRCR-TYPE-NAME (TRCR-IDX)                                
019400                                     TO TRCC-TOOL-TYPE-NAME               
019500            MOVE TRCR-BRAND (TRCR-IDX)                                    
019600                                     TO TRCC-BRAND.                       
019700                                                                          
019800    IF WS-TOOL-NOT-FOUND                                                  
019900        GO TO P20000-EXIT.                                                
020000                                                                          
020100    SET WS-TYPE-NOT-FOUND     TO TRUE.                                    
020200    SET TRCT-IDX              TO 1.                                       
020300                                                                          
020400    SEARCH TRCT-ENTRY                                                     
020500        AT END                                                            
020600            MOVE '05'        TO TRCC-STATUS                               
020700            GO TO P20000-EXIT                                             
020800        WHEN TRCT-NAME (TRCT-IDX) = TRCC-TOOL-TYPE-NAME                   
020900            SET WS-TYPE-FOUND    TO TRUE                                  
021000            MOVE TRCT-DAILY-CHARGE (TRCT-IDX)                             
021100                                     TO WS-DAILY-CHARGE                   
021200            MOVE TRCT-WEEKDAY-FLAG (TRCT-IDX)                             
021300                                     TO WS-WEEKDAY-FLAG                   
021400            MOVE TRCT-WEEKEND-FLAG (TRCT-IDX)                             
021500                                     TO WS-WEEKEND-FLAG                   
021600            MOVE TRCT-HOLIDAY-FLAG (TRCT-IDX)                             
021700                                     TO WS-HOLIDAY-FLAG.                  
021800                                                                          
021900 P20000-EXIT.                                                             
022000    EXIT.                                                                 
022100                                                                          
022200 P30000-GET-DATES.                                                        
022300                                                                          
022400    MOVE TRCC-CHECKOUT-DATE   TO WS-CKO-DATE-R.                           
022500    MOVE WS-CKO-YEAR          TO TRCS01-CD-YEAR.                          
022600    MOVE WS-CKO-MONTH         TO TRCS01-CD-MONTH.                         
022700    MOVE WS-CKO-DAY           TO TRCS01-CD-DAY.                           
022800    MOVE TRCC-RENTAL-DAYS     TO TRCS01-RENTAL-DAYS.                      
022900    MOVE WS-WEEKDAY-FLAG      TO TRCS01-WEEKDAY-FLAG.                     
023000    MOVE WS-WEEKEND-FLAG      TO TRCS01-WEEKEND-FLAG.                     
023100    MOVE WS-HOLIDAY-FLAG      TO TRCS01-HOLIDAY-FLAG.                     
023200    MOVE ZEROES               TO TRCS01-RETURN-CODE.                      
023300                                                                          
023400    ADD 1                     TO WS-CALLS-MADE.                           
023500    CALL 'TRCS01' USING TRCS01-PARMS.                                     
023600                                                                          
023700    IF TRCS01-NEG-CHG-DAYS                                                
023800        MOVE '06'            TO TRCC-STATUS                               
023900        GO TO P30000-EXIT.                                                
024000                                                                          
024100    MOVE TRCS01-DD-YEAR       TO WS-DUE-YEAR.                             
024200    MOVE TRCS01-DD-MONTH      TO WS-DUE-MONTH.                            
024300    MOVE TRCS01-DD-DAY        TO WS-DUE-DAY.                              
024400    MOVE WS-DUE-DATE-R        TO TRCC-DUE-DATE.                           
024500    MOVE TRCS01-CHARGEABLE-DAYS                                           
024600                                 TO TRCC-CHARGEABLE-DAYS.                 
024700                                                                          
024800 P30000-EXIT.                                                             
024900    EXIT.                                                                 
025000                                                                          
025100 P40000-PRICE-AGREEMENT.                                                  
025200                                                                          
025300    MOVE WS-DAILY-CHARGE      TO TRCC-DAILY-CHARGE.                       
025400                                                                          
025500    COMPUTE TRCC-PRE-DISC-PRICE ROUNDED =                                 
025600        TRCC-CHARGEABLE-DAYS * TRCC-DAILY-CHARGE.                         
025700                                                                          
025800    COMPUTE TRCC-DISCOUNT-AMOUNT ROUNDED =                                
025900        TRCC-PRE-DISC-PRICE * (TRCC-DISCOUNT-PCT / 100).                  
026000                                                                          
026100    COMPUTE TRCC-FINAL-PRICE ROUNDED =                                    
026200        TRCC-PRE-DISC-PRICE - TRCC-DISCOUNT-AMOUNT.                       
026300                                                                          
026400 P40000-EXIT.                                                             
026500    EXIT.                                                                 
