000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. TRCB04.                                                      
000300 AUTHOR. R B WALLIS.                                                      
000400 INSTALLATION. YARDSTICK TOOL RENTAL - EDP.                               
000500 DATE-WRITTEN. 01/09/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - SEE STANDARDS MANUAL.                   
000800******************************************************************        
000900*            TOOL RENTAL CHECKOUT (TRC) SYSTEM                  *         
001000*                 YARDSTICK TOOL RENTAL CO.                     *         
001100*                                                               *         
001200* PROGRAM :   TRCB04                                            *         
001300* TRANS   :   N/A                                               *         
001400* MAPSET  :   N/A                                               *         
001500*                                                               *         
001600* FUNCTION:   BATCH DRIVER.  READS THE CHECKOUT REQUEST FILE,   *         
001700*             CALLS TRCSP1 ONCE PER REQUEST, AND PRINTS ONE     *         
001800*             RENTAL AGREEMENT LISTING PER ACCEPTED REQUEST.    *         
001900*             REJECTED REQUESTS ARE PRINTED WITH A BOXED ERROR  *         
002000*             BANNER IN PLACE OF THE AGREEMENT LISTING.         *         
002100*                                                               *         
002200* FILES   :   CHECKOUT REQUEST FILE  - SEQUENTIAL  (INPUT)      *         
002300*             RENTAL AGREEMENT RPT   - PRINT       (OUTPUT)     *         
002400*                                                               *         
002500*                                                               *         
002600* TRANSACTIONS GENERATED: N/A                                   *         
002700*                                                               *         
002800* PFKEYS  :   N/A - JCL STEP ENTRY, NO ONLINE TRANSACTION       *         
002900*                                                               *         
003000*                                                               *         
003100******************************************************************        
003200*             PROGRAM CHANGE LOG                                *         
003300*             -------------------                               *         
003400*                                                               *         
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003600*  --------   --------------------  --------------------------  *         
003700*                                                               *         
003800*  01/09/87   R B WALLIS            ORIGINAL PROGRAM.  REPLACES *         
003900*                                   THE MANUAL COUNTER WORKSHEET*         
004000*                                   WITH A PRINTED AGREEMENT.   *         
004100*                                                               *         
004200*  11/18/98   R B WALLIS            TKT#1198 - REJECTED REQUESTS*         
004300*                                   NOW PRINT THE BOXED ERROR   *         
004400*                                   BANNER INSTEAD OF BEING     *         
004500*                                   SILENTLY SKIPPED.           *         
004600*                                                               *         
004700*  01/28/99   T M KOWALSKI          TKT#1344 - Y2K REMEDIATION. *         
004800*                                   INPUT RECORD CONFIRMED      *         
004900*                                   4-DIGIT CENTURY.            *         
005000*                                                               *         
005100*  06/30/11   D L HARMON            TKT#4417 - NO LOGIC CHANGE. *         
005200*                                   COMMENT CLEANUP FOR THE     *         
005300*                                   SOX DOCUMENTATION AUDIT.    *         
005400*                                                               *         
005500*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
005600******************************************************************        
005700    EJECT                                                                 
005800 ENVIRONMENT DIVISION.                                                    
005900                                                                          
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER. IBM-370.                                                
006200 OBJECT-COMPUTER. IBM-370.                                                
006300 SPECIAL-NAMES.                                                           
006400    C01 IS TOP-OF-FORM.                                                   
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700                                                                          
006800 FILE-CONTROL.                                                            
006900                                                                          
007000    SELECT CHECKOUT-REQUEST-FILE    ASSIGN TO TRCREQIN                    
007100        ORGANIZATION IS SEQUENTIAL                                        
007200        ACCESS IS SEQUENTIAL                                              
007300        FILE STATUS IS WS-REQUEST-STATUS.                                 
007400                                                                          
007500    SELECT RENTAL-AGREEMENT-RPT     ASSIGN TO TRCRPTOUT.                  
007600                                                                          
007700    EJECT                                                                 
007800 DATA DIVISION.                                                           
007900                                                                          
008000 FILE SECTION.                                                            
008100                                                                          
008200 FD  CHECKOUT-REQUEST-FILE                                                
008300    LABEL RECORDS ARE STANDARD                                            
008400    RECORDING MODE IS F                                                   
008500    RECORD CONTAINS 80 CHARACTERS.                                        
008600                                                                          
008700 COPY TRCREQ.                                                             
008800                                                                          
008900    EJECT                                                                 
009000 FD  RENTAL-AGREEMENT-RPT                                                 
009100    LABEL RECORDS ARE STANDARD                                            
009200    RECORDING MODE IS F                                                   
009300    RECORD CONTAINS 133 CHARACTERS.                                       
009400                                                                          
009500 01  RENTAL-AGREEMENT-RPT-REC        PIC X(133).                          
009600                                                                          
009700    EJECT                                                                 
009800 WORKING-STORAGE SECTION.                                                 
009900                                                                          
010000******************************************************************        
010100*    SWITCHES                                                   *         
010200******************************************************************        
010300 01  WS-SWITCHES.                                                         
010400    05  WS-END-OF-PROCESS-SW      PIC X     VALUE 'N'.                    
010500        88  END-OF-PROCESS                VALUE 'Y'.                      
010600        88  NOT-END-OF-PROCESS            VALUE 'N'.                      
010700                                                                          
010800******************************************************************        
010900*    MISCELLANEOUS WORK FIELDS                                  *         
011000******************************************************************        
011100 01  WS-MISCELLANEOUS-FIELDS.                                             
011200    05  WS-REQUEST-STATUS           PIC XX    VALUE SPACES.               
011300        88  REQUEST-OK                     VALUE '00'.                    
011400        88  REQUEST-END                    VALUE '10'.                    
011500    05  WS-LINE-CNT                 PIC S9(4) COMP VALUE +0.              
011600    05  WS-RECORDS-READ             PIC S9(7) COMP-3 VALUE +0.            
011700    05  WS-RECORDS-REJECTED         PIC S9(7) COMP-3 VALUE +0.            
011800                                                                          
011900 01  WS-CKO-DISPLAY-GRP.                                                  
012000    05  WS-CKO-DISPLAY-YEAR         PIC 9(4).                             
012100    05  FILLER                      REDEFINES                             
012200                                WS-CKO-DISPLAY-YEAR.                      
012300        07  WS-CKO-DISPLAY-CE      PIC 99.                                
012400        07  WS-CKO-DISPLAY-YR      PIC 99.                                
012500    05  WS-CKO-DISPLAY-MONTH        PIC 99.                               
012600    05  WS-CKO-DISPLAY-DAY          PIC 99.                               
012700 01  WS-CKO-DISPLAY-R              REDEFINES WS-CKO-DISPLAY-GRP           
012800                                    PIC 9(8).                             
012900                                                                          
013000 01  WS-DUE-DISPLAY-GRP.                                                  
013100    05  WS-DUE-DISPLAY-YEAR         PIC 9(4).                             
013200    05  FILLER                      REDEFINES                             
013300                                WS-DUE-DISPLAY-YEAR.                      
013400        07  WS-DUE-DISPLAY-CE      PIC 99.                                
013500        07  WS-DUE-DISPLAY-YR      PIC 99.                                
013600    05  WS-DUE-DISPLAY-MONTH        PIC 99.                               
013700    05  WS-DUE-DISPLAY-DAY          PIC 99.                               
013800 01  WS-DUE-DISPLAY-R              REDEFINES WS-DUE-DISPLAY-GRP           
013900                                    PIC 9(8).                             
014000                                                                          
014100    EJECT                                                                 
014200 COPY TRCCOMM.                                                            
014300                                                                          
014400    EJECT                                                                 
014500******************************************************************        
014600*    RENTAL AGREEMENT LISTING - ONE PER CHECKOUT TRANSACTION    *         
014700******************************************************************        
014800                                                                          
014900 01  WS-RPT-LINE-01.                                                      
015000    05  WS-RL01-CC                 PIC X     VALUE '-'.                   
015100    05  FILLER                     PIC X(10) VALUE 'Tool code:'.          
015200    05  WS-RL01-TOOL-CODE           PIC X(4).                             
015300    05  FILLER                     PIC X(118).                            
015400                                                                          
015500 01  WS-RPT-LINE-02.                                                      
015600    05  WS-RL02-CC                 PIC X     VALUE ' '.                   
015700    05  FILLER                     PIC X(10) VALUE 'Tool type:'.          
015800    05  WS-RL02-TOOL-TYPE           PIC X(10).                            
015900    05  FILLER                     PIC X(112).                            
016000                                                                          
016100 01  WS-RPT-LINE-03.                                                      
016200    05  WS-RL03-CC                 PIC X     VALUE ' '.                   
016300    05  FILLER                     PIC X(6)  VALUE 'Brand:'.              
016400    05  WS-RL03-BRAND               PIC X(10).                            
016500    05  FILLER                     PIC X(116).                            
016600                                                                          
016700 01  WS-RPT-LINE-04.                                                      
016800    05  WS-RL04-CC                 PIC X     VALUE ' '.                   
016900    05  FILLER                     PIC X(15) VALUE                        
017000                                        'Checkout date:'.                 
017100    05  WS-RL04-CKO-MONTH           PIC 99.                               
017200    05  FILLER                     PIC X     VALUE '/'.                   
017300    05  WS-RL04-CKO-DAY             PIC 99.                               
017400    05  FILLER                     PIC X     VALUE '/'.                   
017500    05  WS-RL04-CKO-YEAR            PIC 99.                               
017600    05  FILLER                     PIC X(109).                            
017700                                                                          
017800 01  WS-RPT-LINE-05.                                                      
017900    05  WS-RL05-CC                 PIC X     VALUE ' '.                   
018000    05  FILLER                     PIC X(17) VALUE                        
018100                                        'Rental duration:'.               
018200    05  WS-RL05-RENTAL-DAYS         PIC ZZ9.                              
018300    05  FILLER                     PIC X     VALUE SPACE.                 
018400    05  FILLER                     PIC X(4)  VALUE 'days'.                
018500    05  FILLER                     PIC X(107).                            
018600                                                                          
018700 01  WS-RPT-LINE-06.                                                      
018800    05  WS-RL06-CC                 PIC X     VALUE ' '.                   
018900    05  FILLER                     PIC X(10) VALUE 'Due date:'.           
019000    05  WS-RL06-DUE-MONTH           PIC 99.                               
019100    05  FILLER                     PIC X     VALUE '/'.                   
019200    05  WS-RL06-DUE-DAY             PIC 99.                               
019300    05  FILLER                     PIC X     VALUE '/'.                   
019400    05  WS-RL06-DUE-YEAR            PIC 99.                               
019500    05  FILLER                     PIC X(114).                            
019600                                                                          
019700 01  WS-RPT-LINE-07.                                                      
019800    05  WS-RL07-CC                 PIC X     VALUE ' '.                   
019900    05  FILLER                     PIC X(21) VALUE                        
020000                                        'Daily rental charge:'.           
020100    05  FILLER                     PIC X     VALUE '$'.                   
020200    05  WS-RL07-DAILY-CHARGE        PIC ZZ9.99.                           
020300    05  FILLER                     PIC X(104).                            
020400                                                                          
020500 01  WS-RPT-LINE-08.                                                      
020600    05  WS-RL08-CC                 PIC X     VALUE ' '.                   
020700    05  FILLER                     PIC X(14) VALUE                        
020800                                        'Charged days:'.                  
020900    05  WS-RL08-CHARGED-DAYS        PIC ZZ9.                              
021000    05  FILLER                     PIC X     VALUE SPACE.                 
021100    05  FILLER                     PIC X(4)  VALUE 'days'.                
021200    05  FILLER                     PIC X(110).                            
021300                                                                          
021400 01  WS-RPT-LINE-09.                                                      
021500    05  WS-RL09-CC                 PIC X     VALUE ' '.                   
021600    05  FILLER                     PIC X(23) VALUE                        
021700                                        'Charge before discount:'.        
021800    05  FILLER                     PIC X     VALUE '$'.                   
021900    05  WS-RL09-PRE-DISC-PRICE      PIC ZZ,ZZ9.99.                        
022000    05  FILLER                     PIC X(99).                             
022100                                                                          
022200 01  WS-RPT-LINE-10.                                                      
022300    05  WS-RL10-CC                 PIC X     VALUE ' '.                   
022400    05  FILLER                     PIC X(15) VALUE                        
022500                                        'Discount rate:'.                 
022600    05  WS-RL10-DISCOUNT-PCT        PIC ZZ9.                              
022700    05  FILLER                     PIC X     VALUE '%'.                   
022800    05  FILLER                     PIC X(113).                            
022900                                                                          
023000 01  WS-RPT-LINE-11.                                                      
023100    05  WS-RL11-CC                 PIC X     VALUE ' '.                   
023200    05  FILLER                     PIC X(15) VALUE                        
023300                                        'Total discount:'.                
023400    05  FILLER                     PIC X     VALUE '$'.                   
023500    05  WS-RL11-DISCOUNT-AMT        PIC ZZ,ZZ9.99.                        
023600    05  FILLER                     PIC X(107).                            
023700                                                                          
023800 01  WS-RPT-LINE-12.                                                      
023900    05  WS-RL12-CC                 PIC X     VALUE ' '.                   
024000    05  FILLER                     PIC X(13) VALUE                        
024100                                        'Final charge:'.                  
024200    05  FILLER                     PIC X     VALUE '$'.                   
024300    05  WS-RL12-FINAL-PRICE         PIC ZZ,ZZ9.99.                        
024400    05  FILLER                     PIC X(109).                            
024500                                                                          
024600 01  WS-RPT-BLANK-LINE.                                                   
024700    05  FILLER                     PIC X     VALUE SPACE.                 
024800    05  FILLER                     PIC X(132) VALUE SPACES.               
024900                                                                          
025000    EJECT                                                                 
025100******************************************************************        
025200*    ERROR PROCESSING WORK AREAS                                *         
025300******************************************************************        
025400 COPY TRCERRWS.                                                           
025500                                                                          
025600    EJECT                                                                 
025700 PROCEDURE DIVISION.                                                      
025800                                                                          
025900******************************************************************        
026000*                                                               *         
026100* PARAGRAPH:  P00000-MAINLINE                                   *         
026200*                                                               *         
026300* FUNCTION :  PROGRAM ENTRY, OPEN FILES, CONTROL THE LOOP.      *         
026400*                                                               *         
026500* CALLED BY:  NONE                                              *         
026600*                                                               *         
026700******************************************************************        
026800                                                                          
026900 P00000-MAINLINE.                                                         
027000                                                                          
027100    OPEN INPUT  CHECKOUT-REQUEST-FILE                                     
027200        OUTPUT RENTAL-AGREEMENT-RPT.                                      
027300                                                                          
027400    MOVE ZEROES               TO WS-LINE-CNT.                             
027500    MOVE ZEROES               TO WS-RECORDS-READ.                         
027600    MOVE ZEROES               TO WS-RECORDS-REJECTED.                     
027700                                                                          
027800    PERFORM P10000-RPT-LOOP   THRU P10000-EXIT                            
027900        UNTIL END-OF-PROCESS.                                             
028000                                                                          
028100    CLOSE CHECKOUT-REQUEST-FILE                                           
028200          RENTAL-AGREEMENT-RPT.                                           
028300                                                                          
028400    GOBACK.                                                               
028500                                                                          
028600 P00000-EXIT.                                                             
028700    EXIT.                                                                 
028800    EJECT                                                                 
028900                                                                          
029000******************************************************************        
029100*                                                               *         
029200* PARAGRAPH:  P10000-RPT-LOOP                                   *         
029300*                                                               *         
029400* FUNCTION :  READ ONE REQUEST, RATE IT, PRINT THE RESULT.      *         
029500*                                                               *         
029600* CALLED BY:  P00000-MAINLINE                                   *         
029700*                                                               *         
029800******************************************************************        
029900                                                                          
030000 P10000-RPT-LOOP.                                                         
030100                                                                          
030200    READ CHECKOUT-REQUEST-FILE                                            
030300        AT END                                                            
030400            SET END-OF-PROCESS        TO TRUE                             
030500            GO TO P10000-EXIT.                                            
030600                                                                          
030700    ADD 1                     TO WS-RECORDS-READ.                         
030800                                                                          
030900    MOVE SPACES                  TO TRC-COMMAREA.                         
031000    MOVE CRR-TOOL-CODE            TO TRCC-TOOL-CODE.                      
031100    MOVE CRR-CHECKOUT-DATE         TO TRCC-CHECKOUT-DATE.                 
031200    MOVE CRR-RENTAL-DAYS           TO TRCC-RENTAL-DAYS.                   
031300    MOVE CRR-DISCOUNT-PCT          TO TRCC-DISCOUNT-PCT.                  
031400                                                                          
031500    CALL 'TRCSP1' USING TRC-COMMAREA.                                     
031600                                                                          
031700    IF TRCC-REQUEST-OK                                                    
031800        PERFORM P20000-PRINT-AGREEMENT THRU P20000-EXIT                   
031900    ELSE                                                                  
032000        ADD 1                   TO WS-RECORDS-REJECTED                    
032100        PERFORM P30000-PRINT-REJECT    THRU P30000-EXIT.                  
032200                                                                          
032300 P10000-EXIT.                                                             
032400    EXIT.                                                                 
032500    EJECT                                                                 
032600                                                                          
032700******************************************************************        
032800*                                                               *         
032900* PARAGRAPH:  P20000-PRINT-AGREEMENT                            *         
033000*                                                               *         
033100* FUNCTION :  FORMAT AND WRITE THE 12-LINE AGREEMENT LISTING.   *         
033200*                                                               *         
033300* CALLED BY:  P10000-RPT-LOOP                                   *         
033400*                                                               *         
033500******************************************************************        
033600                                                                          
033700 P20000-PRINT-AGREEMENT.                                                  
033800                                                                          
033900    PERFORM P40000-CHECK-PAGE THRU P40000-EXIT.                           
034000                                                                          
034100    MOVE TRCC-TOOL-CODE        TO WS-RL01-TOOL-CODE.                      
034200    MOVE TRCC-TOOL-TYPE-NAME    TO WS-RL02-TOOL-TYPE.                     
034300    MOVE TRCC-BRAND             TO WS-RL03-BRAND.                         
034400                                                                          
034500    MOVE TRCC-CHECKOUT-DATE     TO WS-CKO-DISPLAY-R.                      
034600    MOVE WS-CKO-DISPLAY-MONTH   TO WS-RL04-CKO-MONTH.                     
034700    MOVE WS-CKO-DISPLAY-DAY     TO WS-RL04-CKO-DAY.                       
034800    MOVE WS-CKO-DISPLAY-YR      TO WS-RL04-CKO-YEAR.                      
034900                                                                          
035000    MOVE TRCC-RENTAL-DAYS       TO WS-RL05-RENTAL-DAYS.                   
035100                                                                          
035200    MOVE TRCC-DUE-DATE          TO WS-DUE-DISPLAY-R.                      
035300    MOVE WS-DUE-DISPLAY-MONTH   TO WS-RL06-DUE-MONTH.                     
035400    MOVE WS-DUE-DISPLAY-DAY     TO WS-RL06-DUE-DAY.                       
035500    MOVE WS-DUE-DISPLAY-YR      TO WS-RL06-DUE-YEAR.                      
035600                                                                          
035700    MOVE TRCC-DAILY-CHARGE      TO WS-RL07-DAILY-CHARGE.                  
035800    MOVE TRCC-CHARGEABLE-DAYS   TO WS-RL08-CHARGED-DAYS.                  
035900    MOVE TRCC-PRE-DISC-PRICE    TO WS-RL09-PRE-DISC-PRICE.                
036000    MOVE TRCC-DISCOUNT-PCT      TO WS-RL10-DISCOUNT-PCT.                  
036100    MOVE TRCC-DISCOUNT-AMOUNT   TO WS-RL11-DISCOUNT-AMT.                  
036200    MOVE TRCC-FINAL-PRICE       TO WS-RL12-FINAL-PRICE.                   
036300                                                                          
036400    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-01.                   
036500    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-02.                   
036600    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-03.                   
036700    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-04.                   
036800    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-05.                   
036900    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-06.                   
037000    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-07.                   
037100    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-08.                   
037200    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-09.                   
037300    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-10.                   
037400    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-11.                   
037500    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-LINE-12.                   
037600    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-BLANK-LINE.                
037700                                                                          
037800    ADD 13                      TO WS-LINE-CNT.                           
037900                                                                          
038000 P20000-EXIT.                                                             
038100    EXIT.                                                                 
038200    EJECT                                                                 
038300                                                                          
038400******************************************************************        
038500*                                                               *         
038600* PARAGRAPH:  P30000-PRINT-REJECT                               *         
038700*                                                               *         
038800* FUNCTION :  WRITE THE BOXED ERROR BANNER FOR A REJECTED       *         
038900*             CHECKOUT REQUEST.                                 *         
039000*                                                               *         
039100* CALLED BY:  P10000-RPT-LOOP                                   *         
039200*                                                               *         
039300******************************************************************        
039400                                                                          
039500 P30000-PRINT-REJECT.                                                     
039600                                                                          
039700    PERFORM P40000-CHECK-PAGE THRU P40000-EXIT.                           
039800                                                                          
039900    MOVE TRCC-STATUS           TO WTE-ERROR-TYPE.                         
040000                                                                          
040100    MOVE 'UNKNOWN REJECT STATUS'  TO WTEA-ERROR-06-TEXT.                  
040200                                                                          
040300    IF TRC-MISSING-TOOL-CODE                                              
040400        MOVE 'TOOL CODE IS MISSING'                                       
040500                            TO WTEA-ERROR-06-TEXT.                        
040600                                                                          
040700    IF TRC-MISSING-CHKOUT-DATE                                            
040800        MOVE 'CHECKOUT DATE IS MISSING'                                   
040900                            TO WTEA-ERROR-06-TEXT.                        
041000                                                                          
041100    IF TRC-INVALID-RENTAL-DAYS                                            
041200        MOVE 'RENTAL DAYS MUST BE > ZERO'                                 
041300                            TO WTEA-ERROR-06-TEXT.                        
041400                                                                          
041500    IF TRC-DISCOUNT-OUT-OF-RANGE                                          
041600        MOVE 'DISCOUNT PERCENT MUST BE 0 THRU 100'                        
041700                            TO WTEA-ERROR-06-TEXT.                        
041800                                                                          
041900    IF TRC-UNKNOWN-TOOL-CODE                                              
042000        MOVE 'TOOL CODE NOT ON THE RENTABLE LIST'                         
042100                            TO WTEA-ERROR-06-TEXT.                        
042200                                                                          
042300    IF TRC-NEG-CHARGEABLE-DAYS                                            
042400        MOVE 'CHARGEABLE DAYS COMPUTED NEGATIVE'                          
042500                            TO WTEA-ERROR-06-TEXT.                        
042600                                                                          
042700    MOVE TRCC-TOOL-CODE         TO WTEA-ERROR-07-TEXT.                    
042800                                                                          
042900    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-01.                    
043000    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-02.                    
043100    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-03.                    
043200    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-04.                    
043300    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-06.                    
043400    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-07.                    
043500    WRITE RENTAL-AGREEMENT-RPT-REC FROM WTEA-ERROR-09.                    
043600    WRITE RENTAL-AGREEMENT-RPT-REC FROM WS-RPT-BLANK-LINE.                
043700                                                                          
043800    ADD 8                       TO WS-LINE-CNT.                           
043900                                                                          
044000 P30000-EXIT.                                                             
044100    EXIT.                                                                 
044200    EJECT                                                                 
044300                                                                          
044400******************************************************************        
044500*                                                               *         
044600* PARAGRAPH:  P40000-CHECK-PAGE                                 *         
044700*                                                               *         
044800* FUNCTION :  FORCE A NEW PAGE WHEN THE LISTING IS ABOUT TO     *         
044900*             RUN PAST 60 LINES ON THE CURRENT PAGE.            *         
045000*                                                               *         
045100* CALLED BY:  P20000-PRINT-AGREEMENT, P30000-PRINT-REJECT       *         
045200*                                                               *         
045300******************************************************************        
045400                                                                          
045500 P40000-CHECK-PAGE.                                                       
045600                                                                          
045700    IF WS-LINE-CNT              > +60                                     
045800        MOVE ZEROES              TO WS-LINE-CNT                           
045900        WRITE RENTAL-AGREEMENT-RPT-REC                                    
046000                                  FROM WS-RPT-BLANK-LINE                  
046100                                  AFTER ADVANCING PAGE.                   
046200                                                                          
046300 P40000-EXIT.                                                             
046400    EXIT.                                                                 
