000100                                                                          
000200******************************************************************        
000300* TOOL RENTAL CHECKOUT (TRC) SYSTEM                              *        
000400* YARDSTICK TOOL RENTAL CO.                                      *        
000500*                                                                *        
000600* TRCS01 PARAMETER PASS AREA                                     *        
000700*                                                                *        
000800* CALLER SETS CHECKOUT DATE, RENTAL DAYS AND THE TOOL TYPE'S     *        
000900* THREE CHARGEABILITY FLAGS; TRCS01 RETURNS THE DUE DATE AND     *        
001000* THE CHARGEABLE DAY COUNT.                                      *        
001100*                                                                *        
001200* 1987-01-22 RBW  ORIGINAL LAYOUT FOR THE COUNTER CHECKOUT       *        
001300*             SCREENS.                                           *        
001400******************************************************************        
001500                                                                          
001600 01  TRCS01-PARMS.                                                        
001700    03  TRCS01-CHECKOUT-DATE.                                             
001800        05  TRCS01-CD-YEAR      PIC 9(4)    VALUE ZEROES.                 
001900        05  FILLER              REDEFINES TRCS01-CD-YEAR.                 
002000            07  TRCS01-CD-CE     PIC 99.                                  
002100            07  TRCS01-CD-YR     PIC 99.                                  
002200        05  TRCS01-CD-MONTH     PIC 99        VALUE ZEROES.               
002300        05  TRCS01-CD-DAY       PIC 99        VALUE ZEROES.               
002400    03  TRCS01-RENTAL-DAYS      PIC S9(3)     VALUE ZEROES COMP-3.        
002500    03  TRCS01-WEEKDAY-FLAG     PIC X(1)    VALUE SPACES.                 
002600    03  TRCS01-WEEKEND-FLAG     PIC X(1)    VALUE SPACES.                 
002700    03  TRCS01-HOLIDAY-FLAG     PIC X(1)    VALUE SPACES.                 
002800    03  TRCS01-DUE-DATE.                                                  
002900        05  TRCS01-DD-YEAR      PIC 9(4)    VALUE ZEROES.                 
003000        05  TRCS01-DD-MONTH     PIC 99        VALUE ZEROES.               
003100        05  TRCS01-DD-DAY       PIC 99        VALUE ZEROES.               
003200    03  TRCS01-CHARGEABLE-DAYS  PIC S9(3)     VALUE ZEROES COMP-3.        
003300    03  TRCS01-RETURN-CODE      PIC S9(4)     VALUE ZEROES COMP.          
003400        88  TRCS01-OK               VALUE 0.                              
003500        88  TRCS01-NEG-CHG-DAYS     VALUE 4.                              
