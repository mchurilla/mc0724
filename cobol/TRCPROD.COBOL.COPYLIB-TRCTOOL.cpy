000100******************************************************************        
000200* TOOL RENTAL CHECKOUT (TRC) SYSTEM                              *        
000300* YARDSTICK TOOL RENTAL CO.                                      *        
000400*                                                                *        
000500* RENTABLE-TOOL MASTER LIST - MAPS A 4-CHARACTER TOOL CODE TO    *        
000600* ITS TOOL TYPE AND BRAND.  FIRST ENTRY FOR A GIVEN CODE WINS    *        
000700* ON LOOKUP IF THE LIST EVER CARRIES A DUPLICATE.                *        
000800*                                                                *        
000900* 1986-06-02 RBW  ORIGINAL FOUR-TOOL YARD INVENTORY.             *        
001000* 2009-02-27 DLH  TKT#6650 - NO CONTENT CHANGE, REBUILT TABLE    *        
001100*             AFTER THE CATALOG COPYBOOK SPLIT.                  *        
001200******************************************************************        
001300                                                                          
001400 77  TRCR-MAX-TOOLS           PIC S9(3)   VALUE +4    COMP-3.             
001500                                                                          
001600 01  TRCR-TOOL-TABLE.                                                     
001700*   STRUCTURE = TOOL CODE, TOOL TYPE NAME, BRAND                          
001800    05  FILLER              PIC X(4)      VALUE 'CHNS'.                   
001900    05  FILLER              PIC X(10)     VALUE 'CHAINSAW  '.             
002000    05  FILLER              PIC X(10)     VALUE 'STIHL     '.             
002100    05  FILLER              PIC X(4)      VALUE 'LADW'.                   
002200    05  FILLER              PIC X(10)     VALUE 'LADDER    '.             
002300    05  FILLER              PIC X(10)     VALUE 'WERNER    '.             
002400    05  FILLER              PIC X(4)      VALUE 'JAKD'.                   
002500    05  FILLER              PIC X(10)     VALUE 'JACKHAMMER'.             
002600    05  FILLER              PIC X(10)     VALUE 'DEWALT    '.             
002700    05  FILLER              PIC X(4)      VALUE 'JAKR'.                   
002800    05  FILLER              PIC X(10)     VALUE 'JACKHAMMER'.             
002900    05  FILLER              PIC X(10)     VALUE 'RIDGID    '.             
003000                                                                          
003100*   REDEFINED TABLE FOR SEARCH ACCESS                                     
003200                                                                          
003300 01  TRCR-TOOL-TABLE-R        REDEFINES TRCR-TOOL-TABLE.                  
003400    05  TRCR-ENTRY            OCCURS 4 TIMES                              
003500                              INDEXED BY TRCR-IDX.                        
003600        10  TRCR-TOOL-CODE      PIC X(4).                                 
003700        10  TRCR-TYPE-NAME      PIC X(10).                                
003800        10  TRCR-BRAND          PIC X(10).                                
003900 EJECT                                                                    
