000100******************************************************************        
000200* TOOL RENTAL CHECKOUT (TRC) SYSTEM                              *        
000300* YARDSTICK TOOL RENTAL CO.                                      *        
000400*                                                                *        
000500* CALL LINKAGE PARAMETER AREA FOR TRCSP1                         *        
000600* LENGTH = 100                                                   *        
000700*                                                                *        
000800* REPLACES THE OLD CICS COMMAREA FOR THIS APPLICATION.  THE      *        
000900* BATCH DRIVER BUILDS TRCC-TOOL-CODE THRU TRCC-DISCOUNT-PCT      *        
001000* AND CALLS TRCSP1; TRCSP1 RETURNS TRCC-STATUS AND, IF           *        
001100* TRCC-REQUEST-OK, THE REMAINING AGREEMENT FIELDS.               *        
001200*                                                                *        
001300* 1987-01-09 RBW  ORIGINAL LAYOUT.                               *        
001400* 2011-05-19 DLH  TKT#7204 - ADDED TRCC-DISCOUNT-OUT-OF-RANGE    *        
001500*             AND TRCC-NEGATIVE-CHARGEABLE-DAYS STATUSES.        *        
001600******************************************************************        
001700                                                                          
001800   03  TRC-COMMAREA.                                                      
001900       05  TRCC-COMMAREA-LTH    PIC S9(4)      COMP.                      
002000       05  TRCC-STATUS          PIC X(2).                                 
002100           88  TRCC-REQUEST-OK            VALUE '00'.                     
002200           88  TRCC-MISSING-TOOL-CODE     VALUE '01'.                     
002300           88  TRCC-MISSING-CHKOUT-DATE   VALUE '02'.                     
002400           88  TRCC-INVALID-RENTAL-DAYS   VALUE '03'.                     
002500           88  TRCC-DISCOUNT-OUT-OF-RANGE VALUE '04'.                     
002600           88  TRCC-UNKNOWN-TOOL-CODE     VALUE '05'.                     
002700           88  TRCC-NEG-CHARGEABLE-DAYS   VALUE '06'.                     
002800       05  TRCC-TOOL-CODE        PIC X(4).                                
002900       05  TRCC-CHECKOUT-DATE    PIC 9(8).                                
003000       05  TRCC-RENTAL-DAYS      PIC S9(3)     COMP-3.                    
003100       05  TRCC-DISCOUNT-PCT     PIC S9(3)     COMP-3.                    
003200       05  TRCC-TOOL-TYPE-NAME   PIC X(10).                               
003300       05  TRCC-BRAND            PIC X(10).                               
003400       05  TRCC-DUE-DATE         PIC 9(8).                                
003500       05  TRCC-DAILY-CHARGE     PIC S9(3)V99  COMP-3.                    
003600       05  TRCC-CHARGEABLE-DAYS  PIC S9(3)     COMP-3.                    
003700       05  TRCC-PRE-DISC-PRICE   PIC S9(5)V99  COMP-3.                    
003800       05  TRCC-DISCOUNT-AMOUNT  PIC S9(5)V99  COMP-3.                    
003900       05  TRCC-FINAL-PRICE      PIC S9(5)V99  COMP-3.                    
004000       05  FILLER                PIC X(35).                               
